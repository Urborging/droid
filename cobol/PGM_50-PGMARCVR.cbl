000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PGMARCVR.
000300 AUTHOR.       J G RAMIREZ.
000400 INSTALLATION. GERENCIA DE SISTEMAS - ARCHIVO GENERAL.
000500 DATE-WRITTEN. 15 MAR 1989.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800****************************************************************
000900*    PGMARCVR                                                  *
001000*    ============                                              *
001100*    BARRIDO DE ARCHIVO CON REINICIO (OT-4521)                 *
001200*                                                               *
001300*    RECORRE EN PROFUNDIDAD LA CARPETA RAIZ QUE INDICA EL       *
001400*    PARAMETRO ARCCTL, EMITIENDO UN REGISTRO DE EVENTO POR      *
001500*    CADA CARPETA, ARCHIVO O CARPETA RESTRINGIDA VISITADA, Y    *
001600*    ASIGNANDO A CADA CARPETA UN ID DE RECURSO CORRELATIVO      *
001700*    PARA EL INDICE DE IMAGENES.                                *
001800*                                                               *
001900*    SI EL ARCHIVO PUNTOCTL TRAE PUNTOS DE CONTROL DE UNA       *
002000*    CORRIDA ANTERIOR QUE NO TERMINO, EL PROGRAMA ADELANTA      *
002100*    (FAST-FORWARD) SIN REEMITIR NADA YA CONTABILIZADO, HASTA   *
002200*    ALCANZAR EL PRIMER NODO PENDIENTE, Y DE AHI EN ADELANTE    *
002300*    PROCESA NORMALMENTE.  AL TERMINAR (BIEN O POR ABORTO) SE   *
002400*    GRABA UN NUEVO PUNTOCTL CON LO QUE HAYA QUEDADO ABIERTO.   *
002500*                                                               *
002600*    LA CONSULTA AL SERVIDOR DE ARCHIVOS (ALCANZABILIDAD Y      *
002700*    LISTADO DE HIJOS) SE DELEGA EN LA RUTINA PGMARCLU - ESTE   *
002800*    PROGRAMA NO SABE NADA DE COMO SE CONSULTA EL SISTEMA DE    *
002900*    ARCHIVOS, SOLO INTERPRETA LA RESPUESTA.                    *
003000****************************************************************
003100*    HISTORIAL DE CAMBIOS
003200*    ---------------------------------------------------------
003300*    15MAR89 JGR OT-4521 ALTA INICIAL.  SOLO CORRIDA DESDE CERO
003400*                        (SIN REINICIO), UNA SOLA RAMA DE
003500*                        CARPETAS, SIN INDICADOR RECURSIVO.
003600*    02AUG91 MAS OT-4780 SE AGREGA EL INDICADOR ARC-IND-RECURSIVO
003700*                        Y EL DESCENSO A SUBCARPETAS.
003800*    11JAN94 RPO OT-5102 CORRIGE TRUNCAMIENTO DE RUTA CUANDO
003900*                        SUPERABA 256 POSICIONES.
004000*    15SEP95 CFA OT-5250 ALTA DEL PUNTO DE CONTROL (PUNTOCTL) Y
004100*                        DE LA LOGICA DE REINICIO/FAST-FORWARD.
004200*                        ANTES DE ESTA VERSION UNA CAIDA DEL
004300*                        SERVIDOR OBLIGABA A REPETIR EL BARRIDO
004400*                        COMPLETO DESDE LA RAIZ.
004500*    27JUN96 CFA OT-5390 SE AGREGA EL EVENTO 'R' PARA CARPETAS
004600*                        RESTRINGIDAS/SIN ACCESO.
004700*    03SEP98 LTV OT-5601 REVISION AA2000 - SE REVISARON TODOS LOS
004800*                        CAMPOS 9(004)/9(009) DEL PUNTO DE
004900*                        CONTROL; NINGUNO ES FECHA, NO HAY
005000*                        CAMBIO FUNCIONAL.
005100*    19FEB99 LTV OT-5601 CIERRE AA2000.  SIN PENDIENTES.
005200*    14OCT01 DHN OT-5844 EL LIMITE DE HIJOS POR CARPETA SUBE DE
005300*                        100 A 200 (CARPETAS DE IMAGENES MAS
005400*                        GRANDES DESDE LA SUCURSAL CENTRO).
005500*    30APR04 SOM OT-6033 SE AGREGA EL AVISO DE FIN DE BARRIDO CON
005600*                        EL RETURN-CODE PARA EL LOG DEL JCL. NO SE
005700*                        LLEVAN TOTALES - ESO QUEDA PARA EL PROCESO
005800*                        DE INDIZACION QUE LEE EL EVENTO.
005900*    08NOV08 CFA OT-6299 ESTANDARIZA MENSAJES DE ERROR CON EL
006000*                        RESTO DE LAS RUTINAS DE ARCHIVO.
006100*    22JUL13 DHN OT-6544 REVISION DE MANTENIMIENTO.  SIN CAMBIO
006200*                        FUNCIONAL.
006300*    05MAY17 EQR OT-6810 SE AMPLIA LA PILA DE CARPETAS ABIERTAS
006400*                        DE 25 A 100 NIVELES (ARBOLES DE
006500*                        DIGITALIZACION CADA VEZ MAS PROFUNDOS).
006600*    19MAR21 OMC OT-6210 LA VERIFICACION DE ALCANZABILIDAD SE
006700*                        LLAMABA ANTES DE SABER SI LA CARPETA/
006800*                        ARCHIVO CANDIDATO IBA A OMITIRSE POR YA
006900*                        ESTAR CONTABILIZADO EN EL PUNTOCTL, CON
007000*                        LO QUE UN REINICIO PODIA ABORTAR POR UNA
007100*                        RAMA YA CERRADA QUE DESAPARECIO DEL
007200*                        SISTEMA DE ARCHIVOS.  LA LLAMADA SE MUEVE
007300*                        A LOS CASOS QUE REALMENTE VISITAN EL NODO.
007400*
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800
007900 SPECIAL-NAMES.
008000     DECIMAL-POINT IS COMMA.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500     SELECT ARCCTL   ASSIGN DDARCCTL
008600     FILE STATUS IS FS-ARCCTL.
008700
008800     SELECT PUNTOCTL ASSIGN DDPUNTOC
008900     FILE STATUS IS FS-PUNTOC.
009000
009100     SELECT EVENTO   ASSIGN DDEVENTO
009200     FILE STATUS IS FS-EVENTO.
009300
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800*    PARAMETRO DE BARRIDO - UN SOLO REGISTRO FIJO DE 257 BYTES.
009900 FD  ARCCTL
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-ARCCTL              PIC X(257).
010300
010400*    PUNTO DE CONTROL - REGISTRO DE LARGO VARIABLE (VER CPPRGENT).
010500*    EL LARGO DEPENDE DE PTC-CANT-HIJOS, QUE VIENE DENTRO DEL
010600*    PROPIO REGISTRO - POR ESO EL LAYOUT SE TRAE COMPLETO CON
010700*    COPY EN LUGAR DE USAR UN REGISTRO GENERICO PIC X(NN).
010800 FD  PUNTOCTL
010900     RECORD CONTAINS 529 TO 51729 CHARACTERS
011000        DEPENDING ON PTC-CANT-HIJOS
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS V.
011300     COPY CPPRGENT.
011400
011500*    EVENTO DE BARRIDO - UN REGISTRO FIJO DE 279 BYTES POR NODO.
011600 FD  EVENTO
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORDING MODE IS F.
011900 01  REG-EVENTO              PIC X(279).
012000
012100
012200 WORKING-STORAGE SECTION.
012300*=======================*
012400
012500 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012600
012700
012800*---- ESTADO DE ARCHIVOS -----------------------------------------
012900 77  FS-ARCCTL           PIC XX        VALUE SPACES.
013000 77  FS-PUNTOC           PIC XX        VALUE SPACES.
013100 77  FS-EVENTO           PIC XX        VALUE SPACES.
013200
013300*---- SWITCHES DE CONTROL DEL BARRIDO ----------------------------
013400 77  WS-SW-ABORTO        PIC X(001)    VALUE 'N'.
013500     88  WS-HAY-ABORTO                 VALUE 'S'.
013600     88  WS-NO-HAY-ABORTO              VALUE 'N'.
013700
013800 77  WS-SW-MODO-FF       PIC X(001)    VALUE 'N'.
013900     88  WS-MODO-FF-ACTIVA             VALUE 'S'.
014000     88  WS-MODO-FF-INACTIVA           VALUE 'N'.
014100
014200 77  WS-SW-ENCONTRADO    PIC X(001)    VALUE 'N'.
014300     88  WS-SW-SI-ENCONTRADO           VALUE 'S'.
014400     88  WS-SW-NO-ENCONTRADO           VALUE 'N'.
014500
014600 77  WS-SW-RESTRINGIDA   PIC X(001)    VALUE 'N'.
014700     88  WS-SW-SI-RESTRINGIDA          VALUE 'S'.
014800     88  WS-SW-NO-RESTRINGIDA          VALUE 'N'.
014900
015000 77  WS-SW-ES-RAIZ        PIC X(001)   VALUE 'N'.
015100     88  WS-SW-SI-ES-RAIZ              VALUE 'S'.
015200     88  WS-SW-NO-ES-RAIZ              VALUE 'N'.
015300
015400 77  WS-DECISION-NODO     PIC X(001)   VALUE SPACES.
015500
015600*---- CONTADORES Y SUBINDICES DE TRABAJO -------------------------
015700 77  WS-TOPE              PIC 9(004) USAGE COMP  VALUE ZEROS.
015800 77  WS-CK-TOPE            PIC 9(004) USAGE COMP  VALUE ZEROS.
015900 77  WS-CK-PROFUND         PIC 9(004) USAGE COMP  VALUE ZEROS.
016000 77  WS-PROX-RECURSO       PIC 9(009) USAGE COMP  VALUE ZEROS.
016100 77  WS-ID-ASIGNADO        PIC 9(009) USAGE COMP  VALUE ZEROS.
016200 77  WS-IX-CARGA           PIC 9(004) USAGE COMP  VALUE ZEROS.
016300 77  WS-IX-HIJO            PIC 9(004) USAGE COMP  VALUE ZEROS.
016400 77  WS-IX-BUSCA           PIC 9(004) USAGE COMP  VALUE ZEROS.
016500 77  WS-IX-DESTINO         PIC 9(004) USAGE COMP  VALUE ZEROS.
016600
016700*---- ID/PREFIJO DEL NODO QUE SE ESTA POR EMPUJAR A LA PILA VIVA -
016800 77  WS-PREFIJO-ASIGNADO   PIC X(256)   VALUE SPACES.
016900
017000*---- FECHA DE INICIO DE LA CORRIDA (PARA EL DISPLAY DE ARRANQUE) -
017100 01  WS-AREA-FECHA.
017200     03  WS-FEC-AAMMDD-INI       PIC 9(006)  VALUE ZEROS.
017300     03  FILLER                  PIC X(002)  VALUE SPACES.
017400 01  WS-FECHA-DESGLOSE REDEFINES WS-AREA-FECHA.
017500     03  WS-FEC-ANIO2            PIC 9(002).
017600     03  WS-FEC-MES              PIC 9(002).
017700     03  WS-FEC-DIA              PIC 9(002).
017800     03  FILLER                  PIC X(002).
017900
018000*---- RUTA RAIZ DEL BARRIDO, TOMADA DEL PARAMETRO ARCCTL ---------
018100 01  WS-AREA-RAIZ.
018200     03  WS-RAIZ-COMPLETA        PIC X(256)  VALUE SPACES.
018300     03  FILLER                  PIC X(004)  VALUE SPACES.
018400*    DESGLOSE DE LA RAIZ EN UNIDAD/RESTO - SE DEJO PREVISTO PARA
018500*    CUANDO ARCCTL EMPEZARA A TRAER RUTAS DE RED (\\SERVIDOR\...)
018600*    PERO ESE FORMATO NUNCA LLEGO A USARSE EN PRODUCCION.
018700 01  WS-RAIZ-COMPONENTES REDEFINES WS-AREA-RAIZ.
018800     03  WS-RAIZ-UNIDAD          PIC X(003).
018900     03  WS-RAIZ-RESTO           PIC X(253).
019000     03  FILLER                  PIC X(004).
019100*---- RUTA DEL CANDIDATO EN CURSO (HIJO A CLASIFICAR) -------------
019200 01  WS-AREA-CANDIDATO.
019300     03  WS-CANDIDATO-RUTA       PIC X(256)  VALUE SPACES.
019400     03  WS-CANDIDATO-TIPO       PIC X(001)  VALUE SPACES.
019500     03  FILLER                  PIC X(003)  VALUE SPACES.
019600*    IDEM DESGLOSE ANTERIOR, NUNCA USADO - SE MANTIENE POR
019700*    SIMETRIA CON WS-AREA-RAIZ.
019800 01  WS-CANDIDATO-COMPONENTES REDEFINES WS-AREA-CANDIDATO.
019900     03  WS-CANDIDATO-UNIDAD     PIC X(003).
020000     03  WS-CANDIDATO-RESTO      PIC X(253).
020100     03  FILLER                  PIC X(004).
020200
020300*---- COPYS DE LOS LAYOUTS FIJOS ---------------------------------
020400     COPY CPWLKCTL.
020500     COPY CPWLKEVT.
020600
020700*---- LISTADO DE HIJOS TRAIDO DE PGMARCLU PARA EL NODO EN CURSO --
020800 01  WS-AREA-STAGING.
020900     03  WS-STG-CANT-HIJOS       PIC 9(004) USAGE COMP  VALUE ZEROS.
021000     03  WS-STG-HIJO OCCURS 200 TIMES.
021100         05  WS-STG-HIJO-RUTA    PIC X(256)  VALUE SPACES.
021200         05  WS-STG-HIJO-TIPO    PIC X(001)  VALUE SPACES.
021300     03  FILLER                  PIC X(001)  VALUE SPACES.
021400
021500*---- PILA VIVA - UN NIVEL POR CARPETA ABIERTA EN EL CAMINO ------
021600*    RAIZ-CARPETA-ACTUAL, CON SU LISTADO REAL DE HIJOS Y EL
021700*    INDICE DEL PROXIMO HIJO A PROCESAR.
021800 01  WS-PILA-VIVA.
021900     03  WS-NIVEL OCCURS 100 TIMES.
022000         05  WS-LVL-RUTA-DIR      PIC X(256)  VALUE SPACES.
022100         05  WS-LVL-ID-RECURSO    PIC 9(009)  VALUE ZEROS.
022200         05  WS-LVL-PREFIJO       PIC X(256)  VALUE SPACES.
022300         05  WS-LVL-CANT-REAL     PIC 9(004) USAGE COMP VALUE ZEROS.
022400         05  WS-LVL-INDICE        PIC 9(004) USAGE COMP VALUE ZEROS.
022500         05  WS-LVL-HIJO OCCURS 200 TIMES.
022600             07  WS-LVL-HIJO-RUTA PIC X(256)  VALUE SPACES.
022700             07  WS-LVL-HIJO-TIPO PIC X(001)  VALUE SPACES.
022800     03  FILLER                  PIC X(001)  VALUE SPACES.
022900
023000*---- PILA DE PUNTO DE CONTROL CARGADA AL INICIO - SOLO LECTURA --
023100*    SE USA UNICAMENTE PARA COMPARAR CONTRA ELLA MIENTRAS DURA
023200*    EL FAST-FORWARD.  NO SE MODIFICA DURANTE EL PROCESO.
023300 01  WS-PILA-CTRL.
023400     03  WS-CK-NIVEL OCCURS 100 TIMES.
023500         05  WS-CK-RUTA-DIR       PIC X(256)  VALUE SPACES.
023600         05  WS-CK-ID-RECURSO     PIC 9(009)  VALUE ZEROS.
023700         05  WS-CK-PREFIJO        PIC X(256)  VALUE SPACES.
023800         05  WS-CK-CANT-HIJOS     PIC 9(004) USAGE COMP VALUE ZEROS.
023900         05  WS-CK-HIJO OCCURS 200 TIMES PIC X(256) VALUE SPACES.
024000     03  FILLER                  PIC X(001)  VALUE SPACES.
024100
024200*---- AREA DE COMUNICACION CON LA RUTINA PGMARCLU ----------------
024300     COPY CPARCLNK.
024400
024500 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024600
024700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024800 PROCEDURE DIVISION.
024900
025000 MAIN-PROGRAM-I.
025100
025200     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
025300
025400     IF WS-NO-HAY-ABORTO
025500        PERFORM 1500-VISITAR-RAIZ-I    THRU 1500-VISITAR-RAIZ-F
025600     END-IF
025700
025800     IF WS-NO-HAY-ABORTO
025900        PERFORM 2000-PROCESO-I         THRU 2000-PROCESO-F
026000           UNTIL WS-TOPE EQUAL ZEROS
026100              OR WS-HAY-ABORTO
026200     END-IF
026300
026400     PERFORM 3000-FINAL-I          THRU 3000-FINAL-F.
026500
026600 MAIN-PROGRAM-F. GOBACK.
026700
026800
026900*----  ABRE PARAMETRO, CARGA PUNTO DE CONTROL Y ABRE SALIDA  ----
027000 1000-INICIO-I.
027100
027200     SET WS-NO-HAY-ABORTO      TO TRUE
027300     SET WS-MODO-FF-INACTIVA   TO TRUE
027400     MOVE ZEROS TO WS-TOPE WS-CK-TOPE WS-CK-PROFUND
027500     ACCEPT WS-FEC-AAMMDD-INI FROM DATE
027600     DISPLAY '*PGMARCVR INICIO BARRIDO ' WS-FEC-DIA '/'
027700             WS-FEC-MES '/' WS-FEC-ANIO2
027800
027900     PERFORM 1100-LEER-ARCCTL-I    THRU 1100-LEER-ARCCTL-F
028000
028100     IF WS-NO-HAY-ABORTO
028200        MOVE ARC-RUTA-RAIZ TO WS-RAIZ-COMPLETA
028300        PERFORM 1200-LEER-PUNTOCTL-I  THRU 1200-LEER-PUNTOCTL-F
028400           UNTIL FS-PUNTOC EQUAL '10'
028500              OR WS-HAY-ABORTO
028600     END-IF
028700
028800     IF WS-NO-HAY-ABORTO
028900        CLOSE PUNTOCTL
029000        IF WS-CK-TOPE NOT EQUAL ZEROS
029100           SET WS-MODO-FF-ACTIVA TO TRUE
029200        END-IF
029300        PERFORM 1250-CALC-PROX-RECURSO-I THRU 1250-CALC-PROX-RECURSO-F
029400        PERFORM 1300-ABRIR-EVENTO-I      THRU 1300-ABRIR-EVENTO-F
029500     END-IF.
029600
029700 1000-INICIO-F. EXIT.
029800
029900
030000*----  LEE EL PARAMETRO UNICO DE BARRIDO (ARCCTL)  ---------------
030100 1100-LEER-ARCCTL-I.
030200
030300     OPEN INPUT ARCCTL
030400     IF FS-ARCCTL NOT EQUAL '00'
030500        DISPLAY '*PGMARCVR ERROR OPEN ARCCTL     FS=' FS-ARCCTL
030600        SET WS-HAY-ABORTO TO TRUE
030700     ELSE
030800        READ ARCCTL INTO WS-REG-ARCCTL
030900        IF FS-ARCCTL NOT EQUAL '00'
031000           DISPLAY '*PGMARCVR ARCCTL SIN PARAMETRO  FS=' FS-ARCCTL
031100           SET WS-HAY-ABORTO TO TRUE
031200        END-IF
031300        CLOSE ARCCTL
031400     END-IF.
031500
031600 1100-LEER-ARCCTL-F. EXIT.
031700
031800
031900*----  CARGA UN PUNTO DE CONTROL DE LA CORRIDA ANTERIOR (SI HAY) -
032000 1200-LEER-PUNTOCTL-I.
032100
032200     IF WS-CK-TOPE EQUAL ZEROS
032300        OPEN INPUT PUNTOCTL
032400        IF FS-PUNTOC NOT EQUAL '00'
032500           DISPLAY '*PGMARCVR ERROR OPEN PUNTOCTL   FS=' FS-PUNTOC
032600           SET WS-HAY-ABORTO TO TRUE
032700           MOVE '10' TO FS-PUNTOC
032800        END-IF
032900     END-IF
033000
033100     IF WS-NO-HAY-ABORTO
033200        READ PUNTOCTL
033300        EVALUATE FS-PUNTOC
033400           WHEN '00'
033500              ADD 1 TO WS-CK-TOPE
033600              MOVE PTC-RUTA-DIR        TO WS-CK-RUTA-DIR(WS-CK-TOPE)
033700              MOVE PTC-ID-RECURSO      TO WS-CK-ID-RECURSO(WS-CK-TOPE)
033800              MOVE PTC-PREFIJO-RECURSO TO WS-CK-PREFIJO(WS-CK-TOPE)
033900              MOVE PTC-CANT-HIJOS      TO WS-CK-CANT-HIJOS(WS-CK-TOPE)
034000              IF PTC-CANT-HIJOS NOT EQUAL ZEROS
034100                 PERFORM 1210-CARGAR-HIJOS-CTRL-I
034200                    THRU 1210-CARGAR-HIJOS-CTRL-F
034300                    VARYING WS-IX-CARGA FROM 1 BY 1
034400                       UNTIL WS-IX-CARGA GREATER PTC-CANT-HIJOS
034500              END-IF
034600           WHEN '10'
034700              CONTINUE
034800           WHEN OTHER
034900              DISPLAY '*PGMARCVR ERROR LECTURA PUNTOCTL FS=' FS-PUNTOC
035000              SET WS-HAY-ABORTO TO TRUE
035100        END-EVALUATE
035200     END-IF.
035300
035400 1200-LEER-PUNTOCTL-F. EXIT.
035500
035600
035700*----  COPIA LOS HIJOS PENDIENTES DE UNA ENTRADA CARGADA  --------
035800 1210-CARGAR-HIJOS-CTRL-I.
035900
036000     MOVE PTC-RUTA-HIJO(WS-IX-CARGA)
036100       TO WS-CK-HIJO(WS-CK-TOPE, WS-IX-CARGA).
036200
036300 1210-CARGAR-HIJOS-CTRL-F. EXIT.
036400
036500
036600*----  CALCULA EL PROXIMO ID DE RECURSO A ASIGNAR (REGLA 6)  ----
036700*    SI HAY PUNTO DE CONTROL CARGADO, ES EL MAYOR PE-RESOURCE-ID
036800*    DE LA PILA CARGADA MAS UNO.  SI NO, ARRANCA EN UNO.
036900 1250-CALC-PROX-RECURSO-I.
037000
037100     MOVE ZEROS TO WS-PROX-RECURSO
037200     IF WS-CK-TOPE NOT EQUAL ZEROS
037300        PERFORM 1260-COMPARAR-ID-MAX-I THRU 1260-COMPARAR-ID-MAX-F
037400           VARYING WS-IX-CARGA FROM 1 BY 1
037500              UNTIL WS-IX-CARGA GREATER WS-CK-TOPE
037600     END-IF
037700     ADD 1 TO WS-PROX-RECURSO.
037800
037900 1250-CALC-PROX-RECURSO-F. EXIT.
038000
038100
038200 1260-COMPARAR-ID-MAX-I.
038300
038400     IF WS-CK-ID-RECURSO(WS-IX-CARGA) GREATER WS-PROX-RECURSO
038500        MOVE WS-CK-ID-RECURSO(WS-IX-CARGA) TO WS-PROX-RECURSO
038600     END-IF.
038700
038800 1260-COMPARAR-ID-MAX-F. EXIT.
038900
039000
039100*----  ABRE EL ARCHIVO DE SALIDA DE EVENTOS  ---------------------
039200 1300-ABRIR-EVENTO-I.
039300
039400     OPEN OUTPUT EVENTO
039500     IF FS-EVENTO NOT EQUAL '00'
039600        DISPLAY '*PGMARCVR ERROR OPEN EVENTO     FS=' FS-EVENTO
039700        SET WS-HAY-ABORTO TO TRUE
039800     END-IF.
039900
040000 1300-ABRIR-EVENTO-F. EXIT.
040100
040200
040300*----  ARRANCA EL BARRIDO POR LA RAIZ (SIEMPRE SE VISITA) --------
040400 1500-VISITAR-RAIZ-I.
040500
040600     MOVE ARC-RUTA-RAIZ TO WS-CANDIDATO-RUTA
040700     MOVE 'D'           TO WS-CANDIDATO-TIPO
040800     PERFORM 2200-DECIDIR-DIRECTORIO-I THRU 2200-DECIDIR-DIRECTORIO-F.
040900
041000 1500-VISITAR-RAIZ-F. EXIT.
041100
041200
041300*----  UN PASO DEL BARRIDO - ATIENDE EL TOPE DE LA PILA VIVA  ---
041400 2000-PROCESO-I.
041500
041600     IF WS-LVL-INDICE(WS-TOPE) GREATER WS-LVL-CANT-REAL(WS-TOPE)
041700        PERFORM 2600-CERRAR-TOPE-I THRU 2600-CERRAR-TOPE-F
041800     ELSE
041900        MOVE WS-LVL-HIJO-RUTA(WS-TOPE, WS-LVL-INDICE(WS-TOPE))
042000          TO WS-CANDIDATO-RUTA
042100        MOVE WS-LVL-HIJO-TIPO(WS-TOPE, WS-LVL-INDICE(WS-TOPE))
042200          TO WS-CANDIDATO-TIPO
042300        EVALUATE WS-CANDIDATO-TIPO
042400           WHEN 'D'
042500              PERFORM 2200-DECIDIR-DIRECTORIO-I
042600                 THRU 2200-DECIDIR-DIRECTORIO-F
042700           WHEN OTHER
042800              PERFORM 2400-DECIDIR-ARCHIVO-I
042900                 THRU 2400-DECIDIR-ARCHIVO-F
043000        END-EVALUATE
043100     END-IF.
043200
043300 2000-PROCESO-F. EXIT.
043400
043500
043600*----  CONFIRMA ALCANZABILIDAD DE LA RUTA EN CURSO (REGLA 4)  ---
043700 2150-VERIFICAR-ALCANZABLE-I.
043800
043900     MOVE ARC-RUTA-RAIZ     TO LK-RUTA-RAIZ-JOB
044000     MOVE WS-CANDIDATO-RUTA TO LK-RUTA-CONSULTA
044100     SET LK-ACCION-VERIFICAR TO TRUE
044200     CALL 'PGMARCLU' USING LK-COMUNICACION
044300     IF LK-NO-ALCANZABLE
044400        PERFORM 2900-ABORTAR-I THRU 2900-ABORTAR-F
044500     END-IF.
044600
044700 2150-VERIFICAR-ALCANZABLE-F. EXIT.
044800
044900
045000*----  DECIDE QUE HACER CON UNA CARPETA CANDIDATA (REGLA 1)  ----
045100 2200-DECIDIR-DIRECTORIO-I.
045200
045300     PERFORM 2205-CLASIFICAR-DIRECTORIO-I
045400        THRU 2205-CLASIFICAR-DIRECTORIO-F
045500
045600     EVALUATE WS-DECISION-NODO
045700        WHEN 'C'
045800           PERFORM 2260-CONTINUAR-FF-DIR-I
045900              THRU 2260-CONTINUAR-FF-DIR-F
046000        WHEN 'N'
046100           PERFORM 2270-PROCESAR-DIR-NORMAL-I
046200              THRU 2270-PROCESAR-DIR-NORMAL-F
046300        WHEN OTHER
046400           PERFORM 2290-OMITIR-NODO-I THRU 2290-OMITIR-NODO-F
046500     END-EVALUATE.
046600
046700 2200-DECIDIR-DIRECTORIO-F. EXIT.
046800
046900
047000*----  CLASIFICA LA CARPETA CANDIDATA: CONTINUA-FF / NORMAL /  --
047100*----  SE OMITE (REGLA 1)                                     --
047200 2205-CLASIFICAR-DIRECTORIO-I.
047300
047400     IF WS-MODO-FF-INACTIVA
047500        MOVE 'N' TO WS-DECISION-NODO
047600     ELSE
047700        IF (WS-CK-PROFUND + 1) NOT GREATER WS-CK-TOPE
047800           AND WS-CANDIDATO-RUTA EQUAL WS-CK-RUTA-DIR(WS-CK-PROFUND + 1)
047900           MOVE 'C' TO WS-DECISION-NODO
048000        ELSE
048100           PERFORM 2206-BUSCAR-EN-PENDIENTES-I
048200              THRU 2206-BUSCAR-EN-PENDIENTES-F
048300           IF WS-SW-SI-ENCONTRADO
048400              MOVE 'N' TO WS-DECISION-NODO
048500           ELSE
048600              MOVE 'S' TO WS-DECISION-NODO
048700           END-IF
048800        END-IF
048900     END-IF.
049000
049100 2205-CLASIFICAR-DIRECTORIO-F. EXIT.
049200
049300
049400*----  BUSCA EL CANDIDATO EN LA LISTA DE HIJOS PENDIENTES DEL   --
049500*----  NIVEL YA CONFIRMADO POR EL FAST-FORWARD (REGLAS 1 Y 2)  --
049600 2206-BUSCAR-EN-PENDIENTES-I.
049700
049800     SET WS-SW-NO-ENCONTRADO TO TRUE
049900     IF WS-CK-PROFUND NOT LESS 1
050000        PERFORM 2207-COMPARAR-PENDIENTE-I
050100           THRU 2207-COMPARAR-PENDIENTE-F
050200           VARYING WS-IX-BUSCA FROM 1 BY 1
050300              UNTIL WS-IX-BUSCA GREATER WS-CK-CANT-HIJOS(WS-CK-PROFUND)
050400                 OR WS-SW-SI-ENCONTRADO
050500     END-IF.
050600
050700 2206-BUSCAR-EN-PENDIENTES-F. EXIT.
050800
050900
051000 2207-COMPARAR-PENDIENTE-I.
051100
051200     IF WS-CANDIDATO-RUTA EQUAL WS-CK-HIJO(WS-CK-PROFUND, WS-IX-BUSCA)
051300        SET WS-SW-SI-ENCONTRADO TO TRUE
051400     END-IF.
051500
051600 2207-COMPARAR-PENDIENTE-F. EXIT.
051700
051800
051900*----  LA CARPETA COINCIDE CON EL PUNTO DE CONTROL - SE SIGUE   --
052000*----  ADELANTANDO SIN REEMITIRLA (REGLA 1)                     --
052100 2260-CONTINUAR-FF-DIR-I.                                         OT-5250
052200
052300     PERFORM 2150-VERIFICAR-ALCANZABLE-I                           OT-6210
052400        THRU 2150-VERIFICAR-ALCANZABLE-F
052500
052600     IF WS-NO-HAY-ABORTO
052700        ADD 1 TO WS-CK-PROFUND
052800        MOVE WS-CK-ID-RECURSO(WS-CK-PROFUND) TO WS-ID-ASIGNADO
052900        MOVE WS-CK-PREFIJO(WS-CK-PROFUND)    TO WS-PREFIJO-ASIGNADO
053000        PERFORM 2265-OBTENER-HIJOS-SEGUN-REGLA-I
053100           THRU 2265-OBTENER-HIJOS-SEGUN-REGLA-F
053200        IF WS-NO-HAY-ABORTO
053300           PERFORM 2280-EMPUJAR-TOPE-I THRU 2280-EMPUJAR-TOPE-F
053400        END-IF
053500     END-IF.
053600
053700 2260-CONTINUAR-FF-DIR-F. EXIT.
053800
053900
054000*----  LISTA LOS HIJOS DE LA CARPETA SALVO QUE LA REGLA 3 LO    --
054100*----  PROHIBA (RECURSIVO = 'N' Y NO ES LA RAIZ)                --
054200 2265-OBTENER-HIJOS-SEGUN-REGLA-I.                                OT-4780
054300
054400     IF WS-TOPE EQUAL ZEROS
054500        SET WS-SW-SI-ES-RAIZ TO TRUE
054600     ELSE
054700        SET WS-SW-NO-ES-RAIZ TO TRUE
054800     END-IF
054900
055000     IF WS-SW-SI-ES-RAIZ OR ARC-RECURSIVO-SI
055100        PERFORM 2300-PROCESAR-HIJOS-I THRU 2300-PROCESAR-HIJOS-F
055200     ELSE
055300        MOVE ZEROS TO WS-STG-CANT-HIJOS
055400        SET WS-SW-NO-RESTRINGIDA TO TRUE
055500     END-IF.
055600
055700 2265-OBTENER-HIJOS-SEGUN-REGLA-F. EXIT.
055800
055900
056000*----  CARPETA NUEVA PARA EL BARRIDO (FIN DE FF O SIN REINICIO) -
056100 2270-PROCESAR-DIR-NORMAL-I.
056200
056300     PERFORM 2150-VERIFICAR-ALCANZABLE-I                           OT-6210
056400        THRU 2150-VERIFICAR-ALCANZABLE-F
056500
056600     IF WS-NO-HAY-ABORTO
056700        IF WS-MODO-FF-ACTIVA
056800           SET WS-MODO-FF-INACTIVA TO TRUE
056900        END-IF
057000
057100        PERFORM 2265-OBTENER-HIJOS-SEGUN-REGLA-I
057200           THRU 2265-OBTENER-HIJOS-SEGUN-REGLA-F
057300
057400        IF WS-SW-SI-RESTRINGIDA
057500           PERFORM 2550-EMITIR-EVENTO-RESTR-I
057600              THRU 2550-EMITIR-EVENTO-RESTR-F
057700           PERFORM 2290-OMITIR-NODO-I THRU 2290-OMITIR-NODO-F
057800        ELSE
057900           PERFORM 2500-EMITIR-EVENTO-DIR-I
058000              THRU 2500-EMITIR-EVENTO-DIR-F
058100           IF WS-NO-HAY-ABORTO
058200              PERFORM 2280-EMPUJAR-TOPE-I THRU 2280-EMPUJAR-TOPE-F
058300           END-IF
058400        END-IF
058500     END-IF.
058600
058700 2270-PROCESAR-DIR-NORMAL-F. EXIT.
058800
058900
059000*----  PIDE A PGMARCLU EL LISTADO DE HIJOS DE LA RUTA EN CURSO  --
059100*----  (REGLA 5 - CARPETA RESTRINGIDA SI NO HAY ACCESO)         --
059200 2300-PROCESAR-HIJOS-I.
059300
059400     MOVE ARC-RUTA-RAIZ     TO LK-RUTA-RAIZ-JOB
059500     MOVE WS-CANDIDATO-RUTA TO LK-RUTA-CONSULTA
059600     SET LK-ACCION-LISTAR   TO TRUE
059700     CALL 'PGMARCLU' USING LK-COMUNICACION
059800
059900     IF LK-HAY-SIN-ACCESO
060000        SET WS-SW-SI-RESTRINGIDA TO TRUE
060100        MOVE ZEROS TO WS-STG-CANT-HIJOS
060200     ELSE
060300        SET WS-SW-NO-RESTRINGIDA TO TRUE
060400        MOVE LK-CANT-HIJOS TO WS-STG-CANT-HIJOS
060500        IF WS-STG-CANT-HIJOS NOT EQUAL ZEROS
060600           PERFORM 2310-COPIAR-HIJO-STG-I THRU 2310-COPIAR-HIJO-STG-F
060700              VARYING WS-IX-HIJO FROM 1 BY 1
060800                 UNTIL WS-IX-HIJO GREATER WS-STG-CANT-HIJOS
060900        END-IF
061000     END-IF.
061100
061200 2300-PROCESAR-HIJOS-F. EXIT.
061300
061400
061500 2310-COPIAR-HIJO-STG-I.
061600
061700     MOVE LK-HIJO-RUTA(WS-IX-HIJO) TO WS-STG-HIJO-RUTA(WS-IX-HIJO)
061800     MOVE LK-HIJO-TIPO(WS-IX-HIJO) TO WS-STG-HIJO-TIPO(WS-IX-HIJO).
061900
062000 2310-COPIAR-HIJO-STG-F. EXIT.
062100
062200
062300*----  APILA LA CARPETA EN CURSO COMO NUEVO NIVEL DE LA PILA    --
062400*----  VIVA, CON LOS HIJOS TRAIDOS EN EL AREA DE STAGING        --
062500 2280-EMPUJAR-TOPE-I.
062600
062700     ADD 1 TO WS-TOPE
062800     MOVE WS-CANDIDATO-RUTA    TO WS-LVL-RUTA-DIR(WS-TOPE)
062900     MOVE WS-ID-ASIGNADO       TO WS-LVL-ID-RECURSO(WS-TOPE)
063000     MOVE WS-PREFIJO-ASIGNADO  TO WS-LVL-PREFIJO(WS-TOPE)
063100     MOVE WS-STG-CANT-HIJOS    TO WS-LVL-CANT-REAL(WS-TOPE)
063200     MOVE 1                    TO WS-LVL-INDICE(WS-TOPE)
063300     IF WS-STG-CANT-HIJOS NOT EQUAL ZEROS
063400        PERFORM 2285-COPIAR-HIJO-TOPE-I THRU 2285-COPIAR-HIJO-TOPE-F
063500           VARYING WS-IX-HIJO FROM 1 BY 1
063600              UNTIL WS-IX-HIJO GREATER WS-STG-CANT-HIJOS
063700     END-IF.
063800
063900 2280-EMPUJAR-TOPE-F. EXIT.
064000
064100
064200 2285-COPIAR-HIJO-TOPE-I.
064300
064400     MOVE WS-STG-HIJO-RUTA(WS-IX-HIJO)
064500       TO WS-LVL-HIJO-RUTA(WS-TOPE, WS-IX-HIJO)
064600     MOVE WS-STG-HIJO-TIPO(WS-IX-HIJO)
064700       TO WS-LVL-HIJO-TIPO(WS-TOPE, WS-IX-HIJO).
064800
064900 2285-COPIAR-HIJO-TOPE-F. EXIT.
065000
065100
065200*----  EMITE EL EVENTO 'D' Y ASIGNA EL PROXIMO ID (REGLA 6)  ----
065300 2500-EMITIR-EVENTO-DIR-I.
065400
065500     MOVE WS-PROX-RECURSO   TO WS-ID-ASIGNADO
065600     MOVE WS-CANDIDATO-RUTA TO WS-PREFIJO-ASIGNADO
065700     ADD 1 TO WS-PROX-RECURSO
065800
065900     MOVE SPACES              TO WS-REG-EVENTO
066000     SET EVT-TIPO-DIRECTORIO  TO TRUE
066100     IF WS-TOPE EQUAL ZEROS
066200        MOVE ZEROS TO EVT-PROFUNDIDAD
066300        MOVE ZEROS TO EVT-ID-PADRE
066400     ELSE
066500        MOVE WS-TOPE                    TO EVT-PROFUNDIDAD
066600        MOVE WS-LVL-ID-RECURSO(WS-TOPE) TO EVT-ID-PADRE
066700     END-IF
066800     MOVE WS-CANDIDATO-RUTA TO EVT-RUTA
066900     MOVE WS-ID-ASIGNADO    TO EVT-ID-RECURSO
067000
067100     WRITE REG-EVENTO FROM WS-REG-EVENTO
067200     IF FS-EVENTO NOT EQUAL '00'
067300        DISPLAY '*PGMARCVR ERROR WRITE EVENTO    FS=' FS-EVENTO
067400        SET WS-HAY-ABORTO TO TRUE
067500     END-IF.
067600
067700 2500-EMITIR-EVENTO-DIR-F. EXIT.
067800
067900
068000*----  EMITE EL EVENTO 'R' - CARPETA RESTRINGIDA (REGLA 5)  -----
068100 2550-EMITIR-EVENTO-RESTR-I.                                      OT-5390
068200
068300     MOVE SPACES               TO WS-REG-EVENTO
068400     SET EVT-TIPO-RESTRINGIDO  TO TRUE
068500     IF WS-TOPE EQUAL ZEROS
068600        MOVE ZEROS TO EVT-PROFUNDIDAD
068700        MOVE ZEROS TO EVT-ID-PADRE
068800     ELSE
068900        MOVE WS-TOPE                    TO EVT-PROFUNDIDAD
069000        MOVE WS-LVL-ID-RECURSO(WS-TOPE) TO EVT-ID-PADRE
069100     END-IF
069200     MOVE WS-CANDIDATO-RUTA TO EVT-RUTA
069300     MOVE ZEROS             TO EVT-ID-RECURSO
069400
069500     WRITE REG-EVENTO FROM WS-REG-EVENTO
069600     IF FS-EVENTO NOT EQUAL '00'
069700        DISPLAY '*PGMARCVR ERROR WRITE EVENTO    FS=' FS-EVENTO
069800        SET WS-HAY-ABORTO TO TRUE
069900     END-IF.
070000
070100 2550-EMITIR-EVENTO-RESTR-F. EXIT.
070200
070300
070400*----  QUITA EL NODO DE LA LISTA DE PENDIENTES DE SU PADRE  -----
070500*----  (SKIP DE FF, CIERRE DE RESTRINGIDA O ARCHIVO YA TRATADO) -
070600 2290-OMITIR-NODO-I.
070700
070800     IF WS-TOPE NOT EQUAL ZEROS
070900        ADD 1 TO WS-LVL-INDICE(WS-TOPE)
071000     END-IF.
071100
071200 2290-OMITIR-NODO-F. EXIT.
071300
071400
071500*----  DECIDE QUE HACER CON UN ARCHIVO CANDIDATO (REGLA 2)  -----
071600 2400-DECIDIR-ARCHIVO-I.
071700
071800     IF WS-MODO-FF-INACTIVA
071900        MOVE 'N' TO WS-DECISION-NODO
072000     ELSE
072100        PERFORM 2206-BUSCAR-EN-PENDIENTES-I
072200           THRU 2206-BUSCAR-EN-PENDIENTES-F
072300        IF WS-SW-SI-ENCONTRADO
072400           MOVE 'N' TO WS-DECISION-NODO
072500           SET WS-MODO-FF-INACTIVA TO TRUE
072600        ELSE
072700           MOVE 'S' TO WS-DECISION-NODO
072800        END-IF
072900     END-IF
073000
073100     EVALUATE WS-DECISION-NODO
073200        WHEN 'N'
073300           PERFORM 2150-VERIFICAR-ALCANZABLE-I                     OT-6210
073400              THRU 2150-VERIFICAR-ALCANZABLE-F
073500           IF WS-NO-HAY-ABORTO
073600              PERFORM 2700-EMITIR-EVENTO-ARCH-I
073700                 THRU 2700-EMITIR-EVENTO-ARCH-F
073800              PERFORM 2290-OMITIR-NODO-I THRU 2290-OMITIR-NODO-F
073900           END-IF
074000        WHEN OTHER
074100           PERFORM 2290-OMITIR-NODO-I THRU 2290-OMITIR-NODO-F
074200     END-EVALUATE.
074300
074400 2400-DECIDIR-ARCHIVO-F. EXIT.
074500
074600
074700*----  EMITE EL EVENTO 'F' - ARCHIVO VISITADO (SIN ID PROPIO)  --
074800 2700-EMITIR-EVENTO-ARCH-I.
074900
075000     MOVE SPACES            TO WS-REG-EVENTO
075100     SET EVT-TIPO-ARCHIVO   TO TRUE
075200     MOVE WS-TOPE                    TO EVT-PROFUNDIDAD
075300     MOVE WS-LVL-ID-RECURSO(WS-TOPE) TO EVT-ID-PADRE
075400     MOVE WS-CANDIDATO-RUTA TO EVT-RUTA
075500     MOVE ZEROS             TO EVT-ID-RECURSO
075600
075700     WRITE REG-EVENTO FROM WS-REG-EVENTO
075800     IF FS-EVENTO NOT EQUAL '00'
075900        DISPLAY '*PGMARCVR ERROR WRITE EVENTO    FS=' FS-EVENTO
076000        SET WS-HAY-ABORTO TO TRUE
076100     END-IF.
076200
076300 2700-EMITIR-EVENTO-ARCH-F. EXIT.
076400
076500
076600*----  CIERRA EL TOPE DE LA PILA VIVA CUANDO YA NO LE QUEDAN  ---
076700*----  HIJOS PENDIENTES (REGLA 7 - CONTROL-BREAK DEL BARRIDO)  --
076800 2600-CERRAR-TOPE-I.
076900
077000     SUBTRACT 1 FROM WS-TOPE
077100     IF WS-TOPE NOT EQUAL ZEROS
077200        ADD 1 TO WS-LVL-INDICE(WS-TOPE)
077300     END-IF.
077400
077500 2600-CERRAR-TOPE-F. EXIT.
077600
077700
077800*----  RUTA NO ALCANZABLE - ABORTO DURO DE LA CORRIDA (REGLA 4) -
077900 2900-ABORTAR-I.
078000
078100     DISPLAY '*PGMARCVR RUTA NO ALCANZABLE - SE ABORTA LA CORRIDA'
078200     DISPLAY '   RUTA: ' WS-CANDIDATO-RUTA
078300     SET WS-HAY-ABORTO TO TRUE
078400     MOVE 9999 TO RETURN-CODE.
078500
078600 2900-ABORTAR-F. EXIT.
078700
078800
078900*----  GRABA EL PUNTO DE CONTROL FINAL, CIERRA ARCHIVOS Y    ----
079000*----  AVISA EL FIN DE LA CORRIDA POR DISPLAY (OT-6033)      ----
079100 3000-FINAL-I.
079200
079300     PERFORM 9000-GRABAR-PUNTOCTL-I THRU 9000-GRABAR-PUNTOCTL-F
079400     PERFORM 3900-CERRAR-ARCHIVOS-I THRU 3900-CERRAR-ARCHIVOS-F
079500
079600     DISPLAY '*PGMARCVR FIN BARRIDO - RC=' RETURN-CODE
079700     IF WS-TOPE NOT EQUAL ZEROS
079800        DISPLAY '   QUEDARON ' WS-TOPE ' NIVELES ABIERTOS EN PUNTOCTL'
079900     END-IF.
080000
080100 3000-FINAL-F. EXIT.
080200
080300
080400 3900-CERRAR-ARCHIVOS-I.
080500
080600     IF FS-EVENTO EQUAL '00'
080700        CLOSE EVENTO
080800     END-IF.
080900
081000 3900-CERRAR-ARCHIVOS-F. EXIT.
081100
081200
081300*----  GRABA UNA ENTRADA DE PUNTOCTL POR CADA NIVEL QUE HAYA   ---
081400*----  QUEDADO ABIERTO EN LA PILA VIVA (VACIO SI TERMINO BIEN) --
081500 9000-GRABAR-PUNTOCTL-I.                                          OT-5250
081600
081700     OPEN OUTPUT PUNTOCTL
081800     IF FS-PUNTOC NOT EQUAL '00'
081900        DISPLAY '*PGMARCVR ERROR OPEN PUNTOCTL SALIDA FS=' FS-PUNTOC
082000        MOVE 9999 TO RETURN-CODE
082100     ELSE
082200        IF WS-TOPE NOT EQUAL ZEROS
082300           PERFORM 9010-GRABAR-NIVEL-I THRU 9010-GRABAR-NIVEL-F
082400              VARYING WS-IX-CARGA FROM 1 BY 1
082500                 UNTIL WS-IX-CARGA GREATER WS-TOPE
082600        END-IF
082700        CLOSE PUNTOCTL
082800     END-IF.
082900
083000 9000-GRABAR-PUNTOCTL-F. EXIT.
083100
083200
083300 9010-GRABAR-NIVEL-I.
083400
083500     MOVE SPACES                          TO WS-REG-PUNTOC
083600     MOVE WS-IX-CARGA                     TO PTC-SECUENCIA
083700     MOVE WS-LVL-RUTA-DIR(WS-IX-CARGA)    TO PTC-RUTA-DIR
083800     MOVE WS-LVL-ID-RECURSO(WS-IX-CARGA)  TO PTC-ID-RECURSO
083900     MOVE WS-LVL-PREFIJO(WS-IX-CARGA)     TO PTC-PREFIJO-RECURSO
084000     COMPUTE PTC-CANT-HIJOS =
084100        WS-LVL-CANT-REAL(WS-IX-CARGA) - WS-LVL-INDICE(WS-IX-CARGA) + 1
084200     IF PTC-CANT-HIJOS LESS ZEROS
084300        MOVE ZEROS TO PTC-CANT-HIJOS
084400     END-IF
084500     IF PTC-CANT-HIJOS NOT EQUAL ZEROS
084600        PERFORM 9020-GRABAR-HIJO-PEND-I THRU 9020-GRABAR-HIJO-PEND-F
084700           VARYING WS-IX-HIJO
084800              FROM WS-LVL-INDICE(WS-IX-CARGA) BY 1
084900              UNTIL WS-IX-HIJO GREATER WS-LVL-CANT-REAL(WS-IX-CARGA)
085000     END-IF
085100     WRITE WS-REG-PUNTOC
085200     IF FS-PUNTOC NOT EQUAL '00'
085300        DISPLAY '*PGMARCVR ERROR WRITE PUNTOCTL  FS=' FS-PUNTOC
085400        MOVE 9999 TO RETURN-CODE
085500     END-IF.
085600
085700 9010-GRABAR-NIVEL-F. EXIT.
085800
085900
086000 9020-GRABAR-HIJO-PEND-I.
086100
086200     COMPUTE WS-IX-DESTINO =
086300        WS-IX-HIJO - WS-LVL-INDICE(WS-IX-CARGA) + 1
086400     MOVE WS-LVL-HIJO-RUTA(WS-IX-CARGA, WS-IX-HIJO)
086500       TO PTC-RUTA-HIJO(WS-IX-DESTINO).
086600
086700 9020-GRABAR-HIJO-PEND-F. EXIT.
