000100*****************************************************************
000200*    CPWLKEVT                                                   *
000300*    LAYOUT EVENTO DE BARRIDO DE ARCHIVO                        *
000400*    LARGO 279 BYTES                                            *
000500*****************************************************************
000600*    UN REGISTRO POR CADA CARPETA, ARCHIVO O CARPETA RESTRINGIDA
000700*    VISITADA, EN EL ORDEN EN QUE FUE VISITADA.  ES EL EXTRACTO
000800*    QUE ALIMENTA AL PROCESO DE INDIZACION DE IMAGENES (FUERA DE
000900*    ALCANCE DE ESTE TRABAJO).
001000*
001100 01  WS-REG-EVENTO.
001200*        POSICION RELATIVA (001:001) TIPO DE EVENTO.
001300*        'D' = CARPETA VISITADA
001400*        'F' = ARCHIVO VISITADO
001500*        'R' = CARPETA RESTRINGIDA / SIN ACCESO
001600     03  EVT-TIPO                PIC X(001)  VALUE SPACES.
001700         88  EVT-TIPO-DIRECTORIO             VALUE 'D'.
001800         88  EVT-TIPO-ARCHIVO                VALUE 'F'.
001900         88  EVT-TIPO-RESTRINGIDO            VALUE 'R'.
002000*        POSICION RELATIVA (002:004) PROFUNDIDAD DEL NODO
002100*        VISITADO POR DEBAJO DE LA RAIZ (RAIZ = 0).
002200     03  EVT-PROFUNDIDAD         PIC 9(004)  VALUE ZEROS.
002300*        POSICION RELATIVA (006:256) RUTA ABSOLUTA DEL NODO
002400*        VISITADO.
002500     03  EVT-RUTA                PIC X(256)  VALUE SPACES.
002600*        POSICION RELATIVA (262:009) ID DE RECURSO DE LA CARPETA
002700*        PADRE INMEDIATA (CERO SI EL NODO ES LA RAIZ).
002800     03  EVT-ID-PADRE            PIC 9(009)  VALUE ZEROS.
002900*        POSICION RELATIVA (271:009) ID DE RECURSO ASIGNADO A
003000*        ESTE NODO (SOLO CARPETAS - EN BLANCO/CERO PARA ARCHIVOS,
003100*        QUE SE IDENTIFICAN MAS ADELANTE EN EL PROCESO).
003200     03  EVT-ID-RECURSO          PIC 9(009)  VALUE ZEROS.
