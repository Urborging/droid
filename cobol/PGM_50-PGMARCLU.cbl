000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PGMARCLU.
000300 AUTHOR.       J G RAMIREZ.
000400 INSTALLATION. GERENCIA DE SISTEMAS - ARCHIVO GENERAL.
000500 DATE-WRITTEN. 15 MAR 1989.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800****************************************************************
000900*    PGMARCLU                                                  *
001000*    ============                                              *
001100*    RUTINA DE ENLACE (LINKAGE) CON LA INTERFAZ DE SISTEMA     *
001200*    OPERATIVO DEL SERVIDOR DE ARCHIVOS DEL ARCHIVO GENERAL.   *
001300*                                                               *
001400*    ES LLAMADA POR PGMARCVR (OT-4521) PARA:                   *
001500*    - VERIFICAR SI UNA RUTA (CARPETA O ARCHIVO) SIGUE ESTANDO *
001600*      ALCANZABLE (ACCION 'V').                                *
001700*    - OBTENER EL LISTADO DE HIJOS INMEDIATOS DE UNA CARPETA   *
001800*      (ACCION 'L').                                           *
001900*                                                               *
002000*    ESTA RUTINA NO CONOCE NADA DEL BARRIDO NI DE LOS PUNTOS   *
002100*    DE CONTROL - SOLO RESPONDE LO QUE EL SISTEMA OPERATIVO    *
002200*    LE INFORMA EN EL MOMENTO DE LA CONSULTA.  EL MODULO DE    *
002300*    BAJO NIVEL QUE REALMENTE INTERROGA AL SISTEMA DE ARCHIVOS *
002400*    (SVOSFS01) ES MANTENIDO POR LA UNIDAD DE SISTEMAS Y NO SE *
002500*    DOCUMENTA AQUI.                                           *
002600****************************************************************
002700*    HISTORIAL DE CAMBIOS
002800*    ---------------------------------------------------------
002900*    15MAR89 JGR OT-4521 ALTA INICIAL DE LA RUTINA. SOPORTA
003000*                        ACCION 'V' (VERIFICAR) UNICAMENTE.
003100*    02AUG91 MAS OT-4780 SE AGREGA ACCION 'L' (LISTAR HIJOS)
003200*                        PARA EL NUEVO BARRIDO DE ARCHIVO.
003300*    11JAN94 RPO OT-5102 CORRIGE TRUNCAMIENTO DE LK-RUTA CUANDO
003400*                        LA RUTA SUPERABA 256 POSICIONES.
003500*    27JUN96 CFA OT-5390 SE AGREGA LK-SIN-ACCESO PARA DISTINGUIR
003600*                        CARPETA RESTRINGIDA DE CARPETA VACIA.
003700*    03SEP98 LTV OT-5601 REVISION AA2000 - WS-FEC-ANIO2 PASA A
003800*                        USARSE SOLO PARA VISUALIZACION, NUNCA
003900*                        PARA COMPARAR ANTIGUEDAD DE CONSULTAS.
004000*    19FEB99 LTV OT-5601 CIERRE AA2000. SIN PENDIENTES.
004100*    14OCT01 DHN OT-5844 EL LIMITE DE HIJOS POR CONSULTA SUBE
004200*                        DE 100 A 200 (CARPETAS DE IMAGENES MAS
004300*                        GRANDES DESDE LA SUCURSAL CENTRO).
004400*    30APR04 SOM OT-6033 SE AGREGA SELLO DE FECHA A LOS AVISOS
004500*                        POR DISPLAY DE CARPETA RESTRINGIDA.
004600*    08NOV08 CFA OT-6299 ESTANDARIZA MENSAJES DE ERROR CON EL
004700*                        RESTO DE LAS RUTINAS DE ARCHIVO.
004800*    22JUL13 DHN OT-6544 REVISION DE MANTENIMIENTO. SIN CAMBIO
004900*                        FUNCIONAL.
005000*
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400
005500 SPECIAL-NAMES.
005600     DECIMAL-POINT IS COMMA.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000
006100 WORKING-STORAGE SECTION.
006200*=======================*
006300
006400 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006500
006600
006700*---- SUBINDICES Y CONTADORES DE TRABAJO ------------------------
006800 77  WS-INDICE           PIC 9(004) USAGE COMP  VALUE ZEROS.
006900 77  WS-CONT-HIJOS       PIC 9(004) USAGE COMP  VALUE ZEROS.
007000
007100*---- AREA DE TRABAJO CON LA RUTA RECIBIDA DE PGMARCVR -----------
007200 01  WS-AREA-RUTA.
007300     03  WS-RUTA-COMPLETA        PIC X(256)  VALUE SPACES.
007400     03  FILLER                  PIC X(004)  VALUE SPACES.
007500*    DESGLOSE UNIDAD/RESTO DE LA RUTA - PREVISTO PARA EL DIA QUE
007600*    SVOSFS01 DEVOLVIERA RUTAS DE RED, COSA QUE NUNCA PASO.
007700 01  WS-RUTA-COMPONENTES REDEFINES WS-AREA-RUTA.
007800     03  WS-RUTA-UNIDAD          PIC X(003).
007900     03  WS-RUTA-RESTO           PIC X(253).
008000     03  FILLER                  PIC X(004).
008100*---- CODIGO DE RETORNO DEL MODULO DE BAJO NIVEL SVOSFS01 -------
008200 01  WS-AREA-RESPUESTA.
008300     03  WS-COD-RETORNO-SIST     PIC X(004)  VALUE '0000'.
008400     03  FILLER                  PIC X(010)  VALUE SPACES.
008500*    VISTA NUMERICA DEL CODIGO DE RETORNO - QUEDO DEL DISENO
008600*    ORIGINAL, LA COMPARACION SE HACE SIEMPRE CONTRA WS-COD-
008700*    RETORNO-SIST EN FORMATO ALFABETICO.
008800 01  WS-RESPUESTA-NUMERICA REDEFINES WS-AREA-RESPUESTA.
008900     03  WS-COD-RETORNO-NUM      PIC 9(004).
009000     03  FILLER                  PIC X(010).
009100
009200*---- FECHA DEL SISTEMA (PARA EL AVISO DE CARPETA RESTRINGIDA) --
009300 01  WS-AREA-FECHA.
009400     03  WS-FEC-AAMMDD           PIC 9(006)  VALUE ZEROS.
009500     03  FILLER                  PIC X(002)  VALUE SPACES.
009600 01  WS-FECHA-DESGLOSE REDEFINES WS-AREA-FECHA.
009700     03  WS-FEC-ANIO2            PIC 9(002).
009800     03  WS-FEC-MES              PIC 9(002).
009900     03  WS-FEC-DIA              PIC 9(002).
010000     03  FILLER                  PIC X(002).
010100
010200 77  WS-MENSAJE-DISPLAY  PIC X(60) VALUE SPACES.
010300
010400 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010500
010600*-----------------------------------------------------------------
010700 LINKAGE SECTION.
010800*==================*
010900*    AREA DE COMUNICACION CON PGMARCVR.  UNA SOLA LLAMADA
011000*    RESUELVE UNA SOLA ACCION (VERIFICAR O LISTAR) SOBRE UNA
011100*    SOLA RUTA - NO SE ENCADENAN VARIAS RUTAS EN UNA LLAMADA.
011200     COPY CPARCLNK.
011300
011400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011500 PROCEDURE DIVISION USING LK-COMUNICACION.
011600
011700 MAIN-PROGRAM-I.
011800
011900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
012000
012100     EVALUATE TRUE
012200         WHEN LK-ACCION-VERIFICAR
012300             PERFORM 2000-VERIFICAR-I THRU 2000-VERIFICAR-F
012400         WHEN LK-ACCION-LISTAR
012500             PERFORM 3000-LISTAR-I    THRU 3000-LISTAR-F
012600         WHEN OTHER
012700             DISPLAY '*PGMARCLU ACCION DESCONOCIDA=' LK-ACCION
012800             SET LK-NO-ALCANZABLE TO TRUE
012900             SET LK-HAY-SIN-ACCESO TO TRUE
013000     END-EVALUATE.
013100
013200 MAIN-PROGRAM-F. GOBACK.
013300
013400
013500*----  CUERPO INICIO - LIMPIA AREAS DE RESPUESTA ---------------
013600 1000-INICIO-I.
013700
013800     MOVE LK-RUTA-CONSULTA TO WS-RUTA-COMPLETA
013900     MOVE ZEROS            TO WS-CONT-HIJOS
014000     ACCEPT WS-FEC-AAMMDD FROM DATE.
014100
014200 1000-INICIO-F. EXIT.
014300
014400
014500*----  ACCION 'V' - CONFIRMA QUE LA RUTA SIGUE ALCANZABLE ------
014600 2000-VERIFICAR-I.
014700
014800*    LA CONSULTA REAL AL SISTEMA OPERATIVO SE HACE EN EL
014900*    MODULO SVOSFS01 (MANTENIDO POR SISTEMAS).  DESDE EL PUNTO
015000*    DE VISTA DE ESTA RUTINA, ALCANZAR ESE MODULO Y RECIBIR UN
015100*    CODIGO DE RETORNO 0000 ES LO UNICO QUE IMPORTA.
015200
015300     CALL 'SVOSFS01' USING LK-RUTA-RAIZ-JOB
015400                            WS-RUTA-COMPLETA
015500                            WS-AREA-RESPUESTA
015600
015700     IF WS-COD-RETORNO-SIST = '0000' THEN
015800        SET LK-ES-ALCANZABLE TO TRUE
015900     ELSE
016000        SET LK-NO-ALCANZABLE TO TRUE
016100     END-IF.
016200
016300 2000-VERIFICAR-F. EXIT.
016400
016500
016600*----  ACCION 'L' - LISTA LOS HIJOS INMEDIATOS DE LA CARPETA ---
016700 3000-LISTAR-I.
016800
016900     SET LK-HAY-ACCESO TO TRUE
017000     MOVE ZEROS TO LK-CANT-HIJOS
017100
017200     CALL 'SVOSFS01' USING LK-RUTA-RAIZ-JOB
017300                            WS-RUTA-COMPLETA
017400                            WS-AREA-RESPUESTA
017500                            LK-COMUNICACION
017600
017700     EVALUATE WS-COD-RETORNO-SIST
017800         WHEN '0000'
017900             CONTINUE
018000         WHEN '0004'
018100             PERFORM 3900-AVISAR-RESTRINGIDA-I
018200                THRU 3900-AVISAR-RESTRINGIDA-F
018300             SET LK-HAY-SIN-ACCESO TO TRUE
018400         WHEN OTHER
018500             DISPLAY '*PGMARCLU ERROR SVOSFS01=' WS-COD-RETORNO-SIST
018600             SET LK-HAY-SIN-ACCESO TO TRUE
018700     END-EVALUATE.
018800
018900 3000-LISTAR-F. EXIT.
019000
019100
019200*----  AVISO POR DISPLAY DE CARPETA SIN ACCESO ------------------
019300 3900-AVISAR-RESTRINGIDA-I.                                       OT-5390
019400
019500     MOVE SPACES TO WS-MENSAJE-DISPLAY
019600     STRING '*ARCHIVO GENERAL - CARPETA RESTRINGIDA EL '
019700             WS-FEC-DIA '/' WS-FEC-MES '/' WS-FEC-ANIO2
019800        DELIMITED BY SIZE INTO WS-MENSAJE-DISPLAY
019900     DISPLAY WS-MENSAJE-DISPLAY
020000     DISPLAY '   RUTA: ' WS-RUTA-COMPLETA.
020100
020200 3900-AVISAR-RESTRINGIDA-F. EXIT.
