000100*****************************************************************
000200*    CPWLKCTL                                                   *
000300*    LAYOUT PARAMETRO DE BARRIDO DE ARCHIVO                     *
000400*    LARGO 257 BYTES                                            *
000500*****************************************************************
000600*    UN REGISTRO POR CORRIDA.  DEFINE LA RAIZ A BARRER Y SI
000700*    EL BARRIDO DEBE DESCENDER A LAS SUBCARPETAS O LIMITARSE
000800*    A LOS HIJOS INMEDIATOS DE LA RAIZ.
000900*
001000 01  WS-REG-ARCCTL.
001100*        POSICION RELATIVA (001:256) RUTA ABSOLUTA DE LA
001200*        CARPETA RAIZ A PARTIR DE LA CUAL COMIENZA EL BARRIDO.
001300     03  ARC-RUTA-RAIZ           PIC X(256)  VALUE SPACES.
001400*        POSICION RELATIVA (257:001) INDICADOR DE DESCENSO
001500*        RECURSIVO.
001600*        'Y' = DESCENDER A TODAS LAS SUBCARPETAS
001700*        'N' = LIMITAR EL BARRIDO A LOS HIJOS INMEDIATOS
001800*              DE LA RAIZ SOLAMENTE
001900     03  ARC-IND-RECURSIVO       PIC X(001)  VALUE 'N'.
002000         88  ARC-RECURSIVO-SI                VALUE 'Y'.
002100         88  ARC-RECURSIVO-NO                VALUE 'N'.
