000100*****************************************************************
000200*    CPPRGENT                                                   *
000300*    LAYOUT PUNTO DE CONTROL DEL BARRIDO                        *
000400*    LARGO VARIABLE.  MINIMO 529 BYTES, MAXIMO 51729 BYTES      *
000500*****************************************************************
000600*    CERO O MAS REGISTROS POR CORRIDA - UNO POR CADA CARPETA QUE
000700*    ESTA ABIERTA EN EL CAMINO RAIZ-CARPETA-ACTUAL AL MOMENTO DE
000800*    GRABAR EL PUNTO DE CONTROL (FIN NORMAL DE CORRIDA O ABORTO).
000900*    SE LEEN EN ORDEN DE PTC-SECUENCIA ASCENDENTE (RAIZ PRIMERO)
001000*    Y SE GRABAN EN ESE MISMO ORDEN.
001100*
001200 01  WS-REG-PUNTOC.
001300*        POSICION RELATIVA (001:004) POSICION DE ESTA ENTRADA EN
001400*        LA PILA DE PUNTOS DE CONTROL - LA RAIZ ES SIEMPRE 1.
001500*        EQUIVALE A LA PROFUNDIDAD DE LA CARPETA EN EL ARBOL.
001600     03  PTC-SECUENCIA           PIC 9(004)  VALUE ZEROS.
001700*        POSICION RELATIVA (005:256) RUTA ABSOLUTA DE LA CARPETA
001800*        QUE REPRESENTA ESTA ENTRADA DE CONTROL.
001900     03  PTC-RUTA-DIR            PIC X(256)  VALUE SPACES.
002000*        POSICION RELATIVA (261:009) ID DE RECURSO NUMERICO
002100*        ASIGNADO A ESTA CARPETA CUANDO FUE VISITADA POR PRIMERA
002200*        VEZ.
002300     03  PTC-ID-RECURSO          PIC 9(009)  VALUE ZEROS.
002400*        POSICION RELATIVA (270:256) PREFIJO DE ID DE RECURSO -
002500*        LA PROPIA RUTA DE LA CARPETA, USADA COMO PREFIJO PARA
002600*        LOS IDS DE RECURSO DE SUS HIJOS.
002700     03  PTC-PREFIJO-RECURSO     PIC X(256)  VALUE SPACES.
002800*        POSICION RELATIVA (526:004) CANTIDAD DE HIJOS (CARPETAS
002900*        Y ARCHIVOS) LISTADOS ORIGINALMENTE BAJO ESTA CARPETA QUE
003000*        TODAVIA NO FUERON MARCADOS COMO PROCESADOS.
003100     03  PTC-CANT-HIJOS          PIC 9(004)  VALUE ZEROS.
003200*        POSICION RELATIVA (530: ) RUTA DE CADA HIJO PENDIENTE,
003300*        EN EL ORDEN DEL LISTADO ORIGINAL DE LA CARPETA.  MAXIMO
003400*        200 HIJOS PENDIENTES POR ENTRADA DE CONTROL.
003500     03  PTC-RUTA-HIJO           PIC X(256)
003600                                 OCCURS 0 TO 200 TIMES
003700                                 DEPENDING ON PTC-CANT-HIJOS
003800                                 VALUE SPACES.
