000100*****************************************************************
000200*    CPARCLNK                                                   *
000300*    AREA DE COMUNICACION ENTRE PGMARCVR Y LA RUTINA PGMARCLU.  *
000400*    UNA LLAMADA RESUELVE UNA SOLA ACCION SOBRE UNA SOLA RUTA -  *
000500*    NO SE ENCADENAN VARIAS RUTAS EN UNA MISMA LLAMADA.          *
000600*****************************************************************
000700 01  LK-COMUNICACION.
000800     03  LK-ACCION               PIC X(001).
000900         88  LK-ACCION-VERIFICAR         VALUE 'V'.
001000         88  LK-ACCION-LISTAR            VALUE 'L'.
001100     03  LK-RUTA-RAIZ-JOB        PIC X(256).
001200     03  LK-RUTA-CONSULTA        PIC X(256).
001300     03  LK-ALCANZABLE           PIC X(001).
001400         88  LK-ES-ALCANZABLE            VALUE 'S'.
001500         88  LK-NO-ALCANZABLE            VALUE 'N'.
001600     03  LK-SIN-ACCESO           PIC X(001).
001700         88  LK-HAY-SIN-ACCESO           VALUE 'S'.
001800         88  LK-HAY-ACCESO               VALUE 'N'.
001900     03  LK-CANT-HIJOS           PIC 9(004) USAGE COMP.
002000     03  LK-HIJO-DATOS OCCURS 200 TIMES                           OT-5844
002100                       INDEXED BY LK-IX-HIJO.
002200         05  LK-HIJO-RUTA        PIC X(256).
002300         05  LK-HIJO-TIPO        PIC X(001).
002400             88  LK-HIJO-ES-DIR              VALUE 'D'.
002500             88  LK-HIJO-ES-ARCHIVO          VALUE 'F'.
002600     03  FILLER                  PIC X(004).
